000010*---------------------------------------------------------------
000020* AGCPARS.cpy  -  AGC-PARSER procedure logic.  COPYd into AGCXTR
000030*                 at the 0100 level.  Recognizes the GCAU config
000040*                 section sentinels and the OBJECT.ATTR="VALUE"
000050*                 item shape, and maintains the keyed store, the
000060*                 run-based structural list and the per-object
000070*                 attribute tally as each item line is accepted.
000080*
000090*    CHANGE LOG
000100*    78/06/14 RWH  ORIGINAL CODING, GCAU EXTRACT PHASE 1.
000110*    81/02/09 RWH  ADD STRUCTURAL RUN LIST (0150 PARAGRAPHS).
000120*    85/11/03 DCT  BANG-PREFIX ATTRIBUTE NAMES (!TEXT ETC).
000130*    91/07/22 DCT  RAISE ATTR TABLE TO 50 PER OBJECT, REQ 4417.
000140*    04/02/17 JQP  0120 UNSTRING TARGET LIST HAD A CLIPPED
000150*                  DATA-NAME - LISTING PRINTER DROPPED CHARS
000160*                  PAST COL 72.  RESTORED, SPLIT ACROSS 2 LINES.
000170*    04/03/05 JQP  0120/0130 NEITHER SENTINEL NOR ITEM MATCH
000180*                  CHECKED THE TEXT AFTER THE CLOSING QUOTE, SO
000190*                  A LINE WITH JUNK AFTER "VALUE" WAS WRONGLY
000200*                  ACCEPTED.  BOTH NOW REQUIRE EXACTLY 2 QUOTES
000210*                  AND AN ALL-BLANK TRAILER BEFORE SETTING THE
000220*                  MATCH SWITCH (R2, PR 04-0038).
000230*---------------------------------------------------------------
000240*    0100 - top of the per-line dispatch.  Strip the terminator,
000250*           test for a sentinel (neither sentinel line is ever
000260*           itself filed as an item - R1), then, only while the
000270*           section-gating switch says we are inside the config
000280*           block, test the line against the item shape and, if
000290*           it matches, file it.  Anything that fails a test
000300*           along the way simply falls through to the exit with
000310*           no message - R2 says a non-matching line is skipped
000320*           silently, not flagged as an error.
000330 0100-PARSE-LINE.
000340     PERFORM 0110-STRIP-LINE-END THRU 0110-EXIT
000350     PERFORM 0120-TEST-SENTINEL THRU 0120-EXIT
000352*    a sentinel line is consumed here and never falls through
000354*    to the item matcher (R1) - it is not configuration data.
000360     IF WS-SENTINEL-TAG-SW = "Y"
000370         GO TO 0100-PARSE-LINE-EXIT
000380     END-IF
000382*    outside the config section entirely - R1 says ignore it.
000390     IF NOT WITHIN-CFG-DATA
000400         GO TO 0100-PARSE-LINE-EXIT
000410     END-IF
000420     PERFORM 0130-TEST-ITEM-SHAPE THRU 0130-EXIT
000422*    no match, no message (R2) - most lines in the section are
000424*    comments or CALIBR blocks, not OBJECT.ATTR="VALUE" items.
000430     IF WS-ITEM-MATCHED-SW NOT = "Y"
000440         GO TO 0100-PARSE-LINE-EXIT
000450     END-IF
000460     PERFORM 0140-STORE-CFG-ITEM THRU 0140-EXIT.
000470 0100-PARSE-LINE-EXIT.
000480     EXIT.
000490
000500*    0110 - discard trailing CR/LF and trailing blanks so the
000510*           sentinel and item matchers never see a terminator
000520*           (R5 - LF, CR, CRLF or none are all equivalent).  The
000530*           working copy WS-SCAN-LINE is used for all of 0120
000540*           and 0130 so the caller's AGC-LINE-TEXT is untouched.
000550*           WS-LINE-END-IX comes out holding the position of the
000560*           last non-blank, non-CR, non-LF character, or zero
000570*           if the line was empty or entirely terminator/blank.
000580 0110-STRIP-LINE-END.
000590     MOVE AGC-LINE-TEXT TO WS-SCAN-LINE
000600     MOVE 132 TO WS-LINE-END-IX
000610     MOVE "N" TO WS-LEN-SCAN-DONE-SW
000620     PERFORM 0111-SCAN-LINE-BACK THRU 0111-SCAN-LINE-BACK-EXIT
000630         UNTIL WS-LEN-SCAN-DONE-SW = "Y".
000640 0110-EXIT.
000650     EXIT.
000660
000670*    0111 - one backward probe of the scan pointer.  Walks in
000680*           from column 132 rather than using INSPECT/REVERSE so
000690*           both CR and LF drop out in the same pass regardless
000700*           of which terminator convention wrote the .agc file.
000710 0111-SCAN-LINE-BACK.
000720     IF WS-LINE-END-IX = 0
000730         MOVE "Y" TO WS-LEN-SCAN-DONE-SW
000740     ELSE
000750         IF WS-SCAN-CHAR(WS-LINE-END-IX) = SPACE
000760                 OR WS-SCAN-CHAR(WS-LINE-END-IX) = X"0D"
000770                 OR WS-SCAN-CHAR(WS-LINE-END-IX) = X"0A"
000780             SUBTRACT 1 FROM WS-LINE-END-IX
000790         ELSE
000800             MOVE "Y" TO WS-LEN-SCAN-DONE-SW
000810         END-IF
000820     END-IF.
000830 0111-SCAN-LINE-BACK-EXIT.
000840     EXIT.
000850
000860*    0120 - test for the section start/end sentinel.  Tolerates
000870*           optional spaces around the "=" because the compare
000880*           of WS-SENTINEL-TAG against the literal is between
000890*           PIC X fields of different size (space-padded, R2).
000900*           A sentinel line has exactly two quotes on it - the
000910*           open and close of "Start"/"End" - and nothing but
000920*           blanks may follow the closing one.  PR 04-0038 found
000930*           that a line such as $GCAUConfigurationData = "Start"
000940*           JUNK was being accepted as a valid start sentinel
000950*           because only the quote COUNT was checked and the
000960*           text after the close quote was parsed into
000970*           WS-SENTINEL-SUFFIX and never looked at again.
000980 0120-TEST-SENTINEL.
000990     MOVE "N" TO WS-SENTINEL-TAG-SW
001000     IF WS-LINE-END-IX = 0
001010         GO TO 0120-EXIT
001020     END-IF
001030     MOVE 0 TO WS-QUOTE-COUNT
001040     INSPECT WS-SCAN-LINE(1:WS-LINE-END-IX)
001050         TALLYING WS-QUOTE-COUNT FOR ALL QUOTE
001060*    exactly two quotes, not "at least two" - a third quote
001070*    further down the line means this is not a clean sentinel.
001080     IF WS-QUOTE-COUNT NOT = 2
001090         GO TO 0120-EXIT
001100     END-IF
001110     MOVE SPACES TO WS-SENTINEL-PREFIX WS-SENTINEL-WORD
001120                     WS-SENTINEL-SUFFIX WS-SENTINEL-TAG
001130     UNSTRING WS-SCAN-LINE(1:WS-LINE-END-IX) DELIMITED BY QUOTE
001140         INTO WS-SENTINEL-PREFIX WS-SENTINEL-WORD
001150             WS-SENTINEL-SUFFIX
001160*    nothing but trailing whitespace may follow the closing
001170*    quote (R2) - anything else and this line is not a sentinel,
001180*    no matter how well the tag and quoted word otherwise match.
001190     IF WS-SENTINEL-SUFFIX NOT = SPACES
001200         GO TO 0120-EXIT
001210     END-IF
001220     UNSTRING WS-SENTINEL-PREFIX DELIMITED BY "="
001230         INTO WS-SENTINEL-TAG
001240     IF WS-SENTINEL-TAG NOT = AGC-SENTINEL-TAG-LIT
001250         GO TO 0120-EXIT
001260     END-IF
001270*    the quoted word decides which way the gating switch flips;
001280*    any other quoted word on an otherwise well-formed sentinel
001290*    tag line is simply not a sentinel we recognize.
001300     IF WS-SENTINEL-WORD = "Start"
001310         MOVE "Y" TO WITHIN-CFG-DATA-SW
001320         MOVE "Y" TO WS-SENTINEL-TAG-SW
001330     ELSE
001340         IF WS-SENTINEL-WORD = "End"
001350             MOVE "N" TO WITHIN-CFG-DATA-SW
001360             MOVE "Y" TO WS-SENTINEL-TAG-SW
001370         END-IF
001380     END-IF.
001390 0120-EXIT.
001400     EXIT.
001410
001420*    0130 - test for the OBJECT.ATTR="VALUE" item shape and,
001430*           when it matches, stage the triplet into WS-NEW-
001440*           CFG-ITEM for 0140 to file.  Any line not matching
001450*           this shape is abandoned here without comment, per
001460*           R2 - that is the normal case for most lines of an
001470*           .agc file (comments, CALIBR blocks, blank lines).
001480*           As with the sentinel test in 0120, the close quote
001490*           must be followed only by blanks, and there must be
001500*           exactly two quotes on the line - PR 04-0038 applies
001510*           here too, since OBJECT.ATTR = "VALUE" JUNK was being
001520*           filed with VALUE as the item's value, JUNK silently
001530*           dropped on the floor instead of invalidating the
001540*           line as R2 requires.
001550 0130-TEST-ITEM-SHAPE.
001560     MOVE "N" TO WS-ITEM-MATCHED-SW
001570     MOVE "N" TO WS-OBJECT-VALID-SW
001580     MOVE "N" TO WS-ATTR-VALID-SW
001590     IF WS-LINE-END-IX = 0
001600         GO TO 0130-EXIT
001610     END-IF
001620     MOVE 0 TO WS-QUOTE-COUNT
001630     INSPECT WS-SCAN-LINE(1:WS-LINE-END-IX)
001640         TALLYING WS-QUOTE-COUNT FOR ALL QUOTE
001650*    exactly two quotes bracket the value - see 0120 for why
001660*    "two or more" is not good enough.
001670     IF WS-QUOTE-COUNT NOT = 2
001680         GO TO 0130-EXIT
001690     END-IF
001700     MOVE SPACES TO WS-ITEM-PREFIX WS-ITEM-VALUE WS-ITEM-SUFFIX
001710     UNSTRING WS-SCAN-LINE(1:WS-LINE-END-IX) DELIMITED BY QUOTE
001720         INTO WS-ITEM-PREFIX WS-ITEM-VALUE WS-ITEM-SUFFIX
001730*    everything from the closing quote to WS-LINE-END-IX must be
001740*    blank - no trailing text is tolerated on an item line (R2).
001750     IF WS-ITEM-SUFFIX NOT = SPACES
001760         GO TO 0130-EXIT
001770     END-IF
001780     MOVE 0 TO WS-EQUALS-COUNT
001790     INSPECT WS-ITEM-PREFIX TALLYING WS-EQUALS-COUNT FOR ALL "="
001800     IF WS-EQUALS-COUNT < 1
001810         GO TO 0130-EXIT
001820     END-IF
001830*    split prefix on the FIRST "=" - WS-ITEM-KEY-PART is the
001840*    OBJECT.ATTR key, spaces around "=" fall away on either side
001850*    since both 0131 and 0132 trim by scanning for SPACE anyway.
001860     MOVE SPACES TO WS-ITEM-KEY-PART
001870     UNSTRING WS-ITEM-PREFIX DELIMITED BY "="
001880         INTO WS-ITEM-KEY-PART
001890     MOVE 0 TO WS-DOT-COUNT
001900     INSPECT WS-ITEM-KEY-PART TALLYING WS-DOT-COUNT FOR ALL "."
001910     IF WS-DOT-COUNT < 1
001920         GO TO 0130-EXIT
001930     END-IF
001940*    split the key on the FIRST "." into the raw object and
001950*    attribute text; 0131/0132 below do the character-by-
001960*    character shape validation against R2's rules.
001970     MOVE SPACES TO WS-ITEM-OBJECT-RAW WS-ITEM-ATTR-RAW
001980     UNSTRING WS-ITEM-KEY-PART DELIMITED BY "."
001990         INTO WS-ITEM-OBJECT-RAW WS-ITEM-ATTR-RAW
002000     PERFORM 0131-VALIDATE-OBJECT THRU 0131-EXIT
002010     IF WS-OBJECT-VALID-SW NOT = "Y"
002020         GO TO 0130-EXIT
002030     END-IF
002040     PERFORM 0132-VALIDATE-ATTR THRU 0132-EXIT
002050     IF WS-ATTR-VALID-SW NOT = "Y"
002060         GO TO 0130-EXIT
002070     END-IF
002080*    shape is good on all three pieces - stage the triplet for
002090*    0140 to file in the keyed store, the structural list and
002100*    the attribute tally.
002110     MOVE WS-ITEM-OBJECT-RAW TO WS-NEW-CFG-OBJECT
002120     MOVE WS-ITEM-ATTR-RAW   TO WS-NEW-CFG-ATTR
002130     MOVE WS-ITEM-VALUE      TO WS-NEW-CFG-VALUE
002140     MOVE "Y" TO WS-ITEM-MATCHED-SW.
002150 0130-EXIT.
002160     EXIT.
002170
002180*    0131 - object name: column 1 upper-case letter, remainder
002190*           upper-case letter/digit/underscore (R2).  The length
002200*           scan (0131-SCAN-OBJ-LEN) runs first so WS-OBJ-LEN is
002210*           known before a single character is validated; this
002220*           also catches the zero-length object ("." with no
002230*           name in front of it) before any subscript is used
002240*           that would otherwise probe column 1 of a blank field.
002250 0131-VALIDATE-OBJECT.
002260     MOVE "N" TO WS-LEN-SCAN-DONE-SW
002270     MOVE 0 TO WS-OBJ-LEN
002280     MOVE 1 TO WS-OBJ-IX
002290     PERFORM 0131-SCAN-OBJ-LEN THRU 0131-SCAN-OBJ-LEN-EXIT
002300         UNTIL WS-LEN-SCAN-DONE-SW = "Y"
002310     IF WS-OBJ-LEN = 0
002320         GO TO 0131-EXIT
002330     END-IF
002340*    column 1 must be upper case A-Z - CLASS AGC-UPPER-ALPHA is
002350*    defined in SPECIAL-NAMES against the letter range only, a
002360*    digit or underscore in column 1 fails the object outright.
002370     IF WS-ITEM-OBJECT-CHAR(1) IS NOT AGC-UPPER-ALPHA
002380         GO TO 0131-EXIT
002390     END-IF
002400     MOVE "Y" TO WS-OBJECT-VALID-SW
002410     IF WS-OBJ-LEN = 1
002420         GO TO 0131-EXIT
002430     END-IF
002440*    remaining characters (2 thru WS-OBJ-LEN) may additionally be
002450*    digits or underscore - 0131-CHECK-OBJ-CHAR walks them one
002460*    at a time and drops WS-OBJECT-VALID-SW to "N" on the first
002470*    character that is none of the three, which also stops the
002480*    PERFORM ... UNTIL early rather than scanning to the end.
002490     MOVE 2 TO WS-OBJ-IX
002500     PERFORM 0131-CHECK-OBJ-CHAR THRU 0131-CHECK-OBJ-CHAR-EXIT
002510         UNTIL WS-OBJ-IX > WS-OBJ-LEN OR WS-OBJECT-VALID-SW = "N".
002520 0131-EXIT.
002530     EXIT.
002540
002550*    length scan stops at the first blank (or column 30, the
002560*    table maximum) - WS-OBJ-LEN is left at zero if column 1 is
002570*    itself blank, which 0131-VALIDATE-OBJECT above treats as an
002580*    invalid (empty) object name.
002590 0131-SCAN-OBJ-LEN.
002600     IF WS-OBJ-IX > 30
002610         MOVE "Y" TO WS-LEN-SCAN-DONE-SW
002620     ELSE
002630         IF WS-ITEM-OBJECT-CHAR(WS-OBJ-IX) = SPACE
002640             MOVE "Y" TO WS-LEN-SCAN-DONE-SW
002650         ELSE
002660             MOVE WS-OBJ-IX TO WS-OBJ-LEN
002670             ADD 1 TO WS-OBJ-IX
002680         END-IF
002690     END-IF.
002700 0131-SCAN-OBJ-LEN-EXIT.
002710     EXIT.
002720
002730*    one character test against the "A-Z0-9_" class; advances the
002740*    index only on a pass so the UNTIL test in 0131-VALIDATE-
002750*    OBJECT sees the failing position still in WS-OBJ-IX.
002760 0131-CHECK-OBJ-CHAR.
002770     IF WS-ITEM-OBJECT-CHAR(WS-OBJ-IX) IS NOT AGC-OBJECT-BODY-CHAR
002780         MOVE "N" TO WS-OBJECT-VALID-SW
002790     ELSE
002800         ADD 1 TO WS-OBJ-IX
002810     END-IF.
002820 0131-CHECK-OBJ-CHAR-EXIT.
002830     EXIT.
002840
002850*    0132 - attribute name: optional leading "!", then one or
002860*           more word characters, letters either case (R2).  The
002870*           "!" is the GCAU firmware's own convention for a
002880*           read-only diagnostic attribute (REQ 85-11, BANG-
002890*           PREFIX NAMES) and is not itself part of the word-
002900*           character class tested by 0132-CHECK-ATTR-CHAR.
002910 0132-VALIDATE-ATTR.
002920     MOVE "N" TO WS-LEN-SCAN-DONE-SW
002930     MOVE 0 TO WS-ATTR-LEN
002940     MOVE 1 TO WS-ATTR-IX
002950     PERFORM 0132-SCAN-ATTR-LEN THRU 0132-SCAN-ATTR-LEN-EXIT
002960         UNTIL WS-LEN-SCAN-DONE-SW = "Y"
002970     IF WS-ATTR-LEN = 0
002980         GO TO 0132-EXIT
002990     END-IF
003000*    skip over a leading "!" before the word-character scan
003010*    starts; WS-ATTR-START-IX stays at 1 when there is none.
003020     MOVE 1 TO WS-ATTR-START-IX
003030     IF WS-ITEM-ATTR-CHAR(1) = "!"
003040         MOVE 2 TO WS-ATTR-START-IX
003050     END-IF
003060*    "!" alone with nothing after it is not a valid attribute -
003070*    R2 requires ONE OR MORE word characters past the bang.
003080     IF WS-ATTR-START-IX > WS-ATTR-LEN
003090         GO TO 0132-EXIT
003100     END-IF
003110     MOVE "Y" TO WS-ATTR-VALID-SW
003120     MOVE WS-ATTR-START-IX TO WS-ATTR-IX
003130     PERFORM 0132-CHECK-ATTR-CHAR THRU 0132-CHECK-ATTR-CHAR-EXIT
003140         UNTIL WS-ATTR-IX > WS-ATTR-LEN OR WS-ATTR-VALID-SW = "N".
003150 0132-EXIT.
003160     EXIT.
003170
003180*    same blank-terminated length scan as 0131-SCAN-OBJ-LEN, run
003190*    against the attribute's own 30-byte work field.
003200 0132-SCAN-ATTR-LEN.
003210     IF WS-ATTR-IX > 30
003220         MOVE "Y" TO WS-LEN-SCAN-DONE-SW
003230     ELSE
003240         IF WS-ITEM-ATTR-CHAR(WS-ATTR-IX) = SPACE
003250             MOVE "Y" TO WS-LEN-SCAN-DONE-SW
003260         ELSE
003270             MOVE WS-ATTR-IX TO WS-ATTR-LEN
003280             ADD 1 TO WS-ATTR-IX
003290         END-IF
003300     END-IF.
003310 0132-SCAN-ATTR-LEN-EXIT.
003320     EXIT.
003330
003340*    one character test against the word-character class (either
003350*    case letter, digit, underscore) - same early-stop pattern as
003360*    0131-CHECK-OBJ-CHAR.
003370 0132-CHECK-ATTR-CHAR.
003380     IF WS-ITEM-ATTR-CHAR(WS-ATTR-IX) IS NOT AGC-WORD-CHAR
003390         MOVE "N" TO WS-ATTR-VALID-SW
003400     ELSE
003410         ADD 1 TO WS-ATTR-IX
003420     END-IF.
003430 0132-CHECK-ATTR-CHAR-EXIT.
003440     EXIT.
003450
003460*    0140 - file the accepted triplet: keyed store (R3), the
003470*           run-based structural list (R4), and the per-object
003480*           attribute tally kept by the ordered multi-counter.
003490*           order matters here only in the sense that 0141 must
003500*           run before 0150/0900 - the keyed store, structural
003510*           list and tally are otherwise independent records of
003520*           the same accepted item.
003530 0140-STORE-CFG-ITEM.
003535*    WS-TOTAL-ITEM-COUNT feeds the structure report's grand
003536*    total line (0800-TOTALS) - counted here, not in 0040, since
003537*    0040 only writes what is left in the keyed store AFTER
003538*    duplicate overwrite, while this counts every item accepted.
003540     ADD 1 TO WS-TOTAL-ITEM-COUNT
003550     PERFORM 0141-CFG-UPSERT THRU 0141-EXIT
003560     PERFORM 0150-UPDATE-STRUCT THRU 0150-EXIT
003565*    the tally counts every ACCEPTED item by its object name, one
003566*    PERFORM 0900 per item - duplicates included, unlike the
003567*    keyed store above which collapses them (R3 is a store rule,
003568*    not a tally rule - REQ 86-014 wanted raw occurrence counts).
003570     MOVE WS-NEW-CFG-OBJECT TO WS-CTR-IDENT-REQUEST
003580     MOVE 1 TO WS-CTR-INCR-REQUEST
003590     PERFORM 0900-CTR-INCREMENT THRU 0900-CTR-INCREMENT-EXIT.
003600 0140-EXIT.
003610     EXIT.
003620
003630*    0141 - last value for a given object+attribute wins (R3).
003640*           a linear scan of the keyed store is acceptable here -
003650*           REQ 4417's worst case is 50 attributes times 500
003660*           objects and this still runs in well under a second
003670*           on the shop's iron (see timing note, REQ 4417 FILE).
003680 0141-CFG-UPSERT.
003690     MOVE "N" TO WS-CFG-FOUND-SW
003700     IF AGCCFG-COUNT = 0
003710         GO TO 0141-APPEND
003720     END-IF
003730     SET AGCCFG-IX TO 1
003740     PERFORM 0141-CFG-SEARCH THRU 0141-CFG-SEARCH-EXIT
003750         UNTIL AGCCFG-IX > AGCCFG-COUNT OR WS-CFG-FOUND-SW = "Y"
003760     IF WS-CFG-FOUND-SW = "Y"
003770         GO TO 0141-EXIT
003780     END-IF.
003790*    fell off the end of the table with no match on object+attr -
003792*    this is a brand new key, filed at the next free slot; order
003793*    within the keyed store is simply order of first appearance,
003794*    which is exactly what 0040-WRITE-ITEMS-RTN relies on when it
003795*    walks the table from AGCCFG-IX 1 to AGCCFG-COUNT.
003800 0141-APPEND.
003810     IF AGCCFG-COUNT < 2000
003820         ADD 1 TO AGCCFG-COUNT
003830         SET AGCCFG-IX TO AGCCFG-COUNT
003840         MOVE WS-NEW-CFG-OBJECT TO CFG-OBJECT(AGCCFG-IX)
003850         MOVE WS-NEW-CFG-ATTR   TO CFG-ATTR(AGCCFG-IX)
003860         MOVE WS-NEW-CFG-VALUE  TO CFG-VALUE(AGCCFG-IX)
003870     ELSE
003880         GO TO 9900-ABEND-BATCH
003890     END-IF.
003900 0141-EXIT.
003910     EXIT.
003920
003930*    one table entry compared against the candidate object+attr -
003940*    on a match the value is overwritten in place (R3) and the
003950*    scan switch is raised; otherwise the index simply advances.
003960 0141-CFG-SEARCH.
003970     IF CFG-OBJECT(AGCCFG-IX) = WS-NEW-CFG-OBJECT
003980             AND CFG-ATTR(AGCCFG-IX) = WS-NEW-CFG-ATTR
003990         MOVE WS-NEW-CFG-VALUE TO CFG-VALUE(AGCCFG-IX)
004000         MOVE "Y" TO WS-CFG-FOUND-SW
004010     ELSE
004020         SET AGCCFG-IX UP BY 1
004030     END-IF.
004040 0141-CFG-SEARCH-EXIT.
004050     EXIT.
004060
004070*    0150 - a contiguous run of the same object extends the
004080*           current entry; any other object (even a prior one
004090*           re-appearing) starts a brand new entry (R4).  This is
004100*           deliberately NOT a search of the whole structural
004110*           list for a matching object - R4 calls for RUNS, not
004120*           groups by identity, so a repeated object name after
004130*           an intervening object gets its OWN new entry.
004140 0150-UPDATE-STRUCT.
004150     IF WS-NEW-CFG-OBJECT = WS-CURRENT-OBJECT
004160         GO TO 0152-APPEND-ATTR
004170     END-IF
004180     MOVE WS-NEW-CFG-OBJECT TO WS-CURRENT-OBJECT
004190     IF AGCSTRT-COUNT < 500
004200         ADD 1 TO AGCSTRT-COUNT
004210         SET AGCSTRT-IX TO AGCSTRT-COUNT
004220         MOVE WS-NEW-CFG-OBJECT TO ST-OBJECT(AGCSTRT-IX)
004230         MOVE 0 TO ST-ATTR-COUNT(AGCSTRT-IX)
004240     ELSE
004250         GO TO 9900-ABEND-BATCH
004260     END-IF.
004270*    append the attribute name to the CURRENT run's entry, which
004280*    is either the one just opened above or an older run that
004290*    0150 fell through to because the object name still matches.
004300 0152-APPEND-ATTR.
004310     IF ST-ATTR-COUNT(AGCSTRT-IX) < 50
004320         ADD 1 TO ST-ATTR-COUNT(AGCSTRT-IX)
004330         MOVE ST-ATTR-COUNT(AGCSTRT-IX) TO AGCSTRT-ATTR-IX
004340         MOVE WS-NEW-CFG-ATTR
004350             TO ST-ATTR(AGCSTRT-IX AGCSTRT-ATTR-IX)
004360     ELSE
004370         GO TO 9900-ABEND-BATCH
004380     END-IF.
004390 0150-EXIT.
004400     EXIT.
