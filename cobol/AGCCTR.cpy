000010*---------------------------------------------------------------
000020* AGCCTR.cpy  -  ORDERED-MULTI-COUNTER procedure logic.  COPYd
000030*                into AGCXTR at the 0900 level.  General purpose
000040*                insert-or-accumulate utility against a table
000050*                kept in ascending identity order at all times;
000060*                used here to tally attribute occurrences by
000070*                object name, but written so any future caller
000080*                need only load WS-CTR-REQUEST and PERFORM thru.
000090*
000100*    CHANGE LOG
000110*    86/01/27 DCT  ORIGINAL CODING, LIFTED FROM THE INVENTORY
000120*                  EXTRACT RUN-TOTAL ROUTINE (SEE MEMO 86-014).
000130*    93/05/11 RWH  GENERALIZED FOR SIGNED INCREMENTS, REQ 3102.
000140*    04/02/17 JQP  0900 SCAN-LOOP UNTIL TEST RAN PAST COL 72 AND
000150*                  LOST ITS COMPARE VALUE ON LISTING.  RESTORED.
000160*---------------------------------------------------------------
000170*    0900 - one increment request:  equal identity accumulates
000180*           (R9); new identity inserts ahead of the first
000190*           greater entry, or is appended when none is greater
000200*           (R10).  The table is never re-sorted - every entry
000210*           that goes in either lands in its correct ascending
000220*           slot via 0905/0906, or is the very first entry, so
000230*           ascending order is an invariant, not a cleanup step.
000240 0900-CTR-INCREMENT.
000250     MOVE "N" TO WS-CTR-FOUND-SW
000260     MOVE 0 TO WS-CTR-FOUND-IX
000270*    empty table - this identity is necessarily the first entry,
000280*    no scan needed.
000290     IF AGCCTRT-COUNT = 0
000300         PERFORM 0907-CTR-APPEND THRU 0907-EXIT
000310         GO TO 0900-CTR-INCREMENT-EXIT
000320     END-IF
000330     SET AGCCTRT-IX TO 1
000340*    0901 stops the instant it finds an equal entry (switch "E")
000350*    or the first strictly-greater entry (switch "G"); running
000360*    off the end of the table with switch still "N" means this
000370*    identity sorts after everything already there.
000380     PERFORM 0901-CTR-SCAN THRU 0901-CTR-SCAN-EXIT
000390         UNTIL AGCCTRT-IX > AGCCTRT-COUNT
000400             OR WS-CTR-FOUND-SW NOT = "N"
000410     IF WS-CTR-FOUND-SW = "E"
000420         GO TO 0900-CTR-INCREMENT-EXIT
000430     END-IF
000440     IF WS-CTR-FOUND-SW = "G"
000450         PERFORM 0905-CTR-INSERT-BEFORE THRU 0905-EXIT
000460         GO TO 0900-CTR-INCREMENT-EXIT
000470     END-IF
000480*    fell off the end with switch still "N" - append.
000490     PERFORM 0907-CTR-APPEND THRU 0907-EXIT.
000500 0900-CTR-INCREMENT-EXIT.
000510     EXIT.
000520
000530*    one table entry compared against the incoming identity -
000540*    see WS-CTR-FOUND-SW's legend in AGCCTRT.wrk for what each
000550*    of the three settings means to 0900 above.
000560 0901-CTR-SCAN.
000570     IF CTR-IDENT(AGCCTRT-IX) = WS-CTR-IDENT-REQUEST
000580         ADD WS-CTR-INCR-REQUEST TO CTR-COUNT(AGCCTRT-IX)
000590         MOVE "E" TO WS-CTR-FOUND-SW
000600     ELSE
000610         IF CTR-IDENT(AGCCTRT-IX) > WS-CTR-IDENT-REQUEST
000620*            this is the first entry that sorts AFTER the
000630*            incoming identity - WS-CTR-FOUND-IX remembers
000640*            where, for 0905 to open a slot in front of it.
000650             SET WS-CTR-FOUND-IX TO AGCCTRT-IX
000660             MOVE "G" TO WS-CTR-FOUND-SW
000670         ELSE
000680             SET AGCCTRT-IX UP BY 1
000690         END-IF
000700     END-IF.
000710 0901-CTR-SCAN-EXIT.
000720     EXIT.
000730
000740*    0905 - make room at WS-CTR-FOUND-IX by shifting every
000750*           entry from the bottom of the table up to that
000760*           point down one position, highest index first so
000770*           no entry is overlaid before it is copied (R10 -
000780*           order must come out stable, so nothing here may
000790*           clobber an entry before its own copy has moved).
000800 0905-CTR-INSERT-BEFORE.
000810     IF AGCCTRT-COUNT < 500
000820         ADD 1 TO AGCCTRT-COUNT
000830         MOVE AGCCTRT-COUNT TO WS-CTR-SHIFT-IX
000840*        shift from the new bottom entry up to (but not past)
000850*        the slot the new entry will occupy.
000860         PERFORM 0906-CTR-SHIFT-DOWN THRU 0906-CTR-SHIFT-DOWN-EXIT
000870             UNTIL WS-CTR-SHIFT-IX <= WS-CTR-FOUND-IX
000880         SET AGCCTRT-IX TO WS-CTR-FOUND-IX
000890         MOVE WS-CTR-IDENT-REQUEST TO CTR-IDENT(AGCCTRT-IX)
000900         MOVE WS-CTR-INCR-REQUEST TO CTR-COUNT(AGCCTRT-IX)
000910     ELSE
000920         GO TO 9900-ABEND-BATCH
000930     END-IF.
000940 0905-EXIT.
000950     EXIT.
000960
000970*    one shift step: copy the entry one position above the
000980*    target down into the target, using the second index-name
000990*    AGCCTRT-IX2 so the source and destination subscripts never
001000*    collide on the same occurrence of the table.
001010 0906-CTR-SHIFT-DOWN.
001020     SET AGCCTRT-IX TO WS-CTR-SHIFT-IX
001030     SET AGCCTRT-IX2 TO WS-CTR-SHIFT-IX
001040     SET AGCCTRT-IX2 DOWN BY 1
001050     MOVE CTR-IDENT(AGCCTRT-IX2) TO CTR-IDENT(AGCCTRT-IX)
001060     MOVE CTR-COUNT(AGCCTRT-IX2) TO CTR-COUNT(AGCCTRT-IX)
001070     SUBTRACT 1 FROM WS-CTR-SHIFT-IX.
001080 0906-CTR-SHIFT-DOWN-EXIT.
001090     EXIT.
001100
001110*    0907 - the new identity sorts after every entry already in
001120*           the table (or the table was empty) - just add it at
001130*           the bottom, no shifting required.
001140 0907-CTR-APPEND.
001150     IF AGCCTRT-COUNT < 500
001160         ADD 1 TO AGCCTRT-COUNT
001170         SET AGCCTRT-IX TO AGCCTRT-COUNT
001180         MOVE WS-CTR-IDENT-REQUEST TO CTR-IDENT(AGCCTRT-IX)
001190         MOVE WS-CTR-INCR-REQUEST TO CTR-COUNT(AGCCTRT-IX)
001200     ELSE
001210         GO TO 9900-ABEND-BATCH
001220     END-IF.
001230 0907-EXIT.
001240     EXIT.
