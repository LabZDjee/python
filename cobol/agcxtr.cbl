000010*================================================================
000020* AGCXTR - GCAU CONTROLLER CONFIGURATION EXTRACT
000030*
000040* EXTRACTS THE GCAU CONFIGURATION SECTION FROM A PROTECT RCS
000050* BATTERY CHARGER CONTROLLER DOWNLOAD FILE (.AGC TEXT), BUILDS
000060* THE OBJECT/ATTRIBUTE/VALUE STORE AND THE OBJECT STRUCTURE
000070* LIST, DECODES THE SYSVAR.EVENTENABLE HEX MASK INTO THE LIST
000080* OF ENABLED EVENT NUMBERS, AND PRODUCES THE THREE EXTRACT
000090* REPORTS USED BY THE CONTROLS ENGINEERING GROUP.
000100*================================================================
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. AGCXTR.
000130 AUTHOR. R W HARTLEY.
000140 INSTALLATION. MIDLAND DATA SYSTEMS - DATA PROCESSING DIV.
000150 DATE-WRITTEN. 06/14/78.
000160 DATE-COMPILED.
000170 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000180
000190*----------------------------------------------------------------
000200*                        C H A N G E   L O G
000210*----------------------------------------------------------------
000220* 78/06/14 RWH  0000  ORIGINAL CODING.  REPLACES THE GCAU
000230*                     CONFIGURATION WORKSHEET FORMERLY KEYED IN
000240*                     BY THE CONTROLS TECHNICIANS BY HAND.
000250* 78/09/02 RWH  0004  ADD STRUCTURE REPORT (OBJECT RUN LISTING).
000260* 79/02/19 RWH  0011  CORRECT QUOTE-COUNT TEST - BLANK VALUE
000270*                     ("") WAS BEING DROPPED AS A NON-MATCH.
000280* 81/02/09 RWH  0019  EVENTENABLE DECODE ADDED PER ENGRG REQUEST
000290*                     FOR THE NEW 7400-SERIES CONTROLLER.
000300* 83/04/02 DCT  0027  EVENTENABLE NOW A FULL 16-HEX-DIGIT MASK -
000310*                     OLD 8-DIGIT LIMIT WAS TRUNCATING RESULTS.
000320* 85/11/03 DCT  0033  BANG-PREFIX ATTRIBUTE NAMES (!TEXT, ETC)
000330*                     NOW ACCEPTED PER GCAU FIRMWARE REV C.
000340* 86/01/27 DCT  0035  ADD ATTRIBUTE-TALLY REPORT USING THE
000350*                     ORDERED COUNTER LIFTED FROM THE INVENTORY
000360*                     EXTRACT RUN (MEMO 86-014).
000370* 89/09/18 RWH  0041  DIGIT TABLE LOOKUP REPLACES BINARY DIVIDE
000380*                     LOOP IN THE HEX DECODE - OVERFLOWED ON A
000390*                     16-DIGIT MASK UNDER THE OLD CODE.
000400* 91/07/22 DCT  0044  RAISE ATTR TABLE TO 50 PER OBJECT AND
000410*                     STRUCTURE TABLE TO 500 OBJECTS, REQ 4417.
000420* 93/05/11 RWH  0047  GENERALIZE ORDERED COUNTER FOR SIGNED
000430*                     INCREMENTS, REQ 3102.
000440* 95/03/30 DCT  0049  RAISE KEYED STORE TO 2000 ENTRIES - NEW
000450*                     7400-C FIRMWARE DOUBLED ATTRIBUTE COUNT.
000460* 98/11/17 JQP  0053  YEAR 2000 REVIEW - NO DATE ARITHMETIC IN
000470*                     THIS PROGRAM, NO CHANGE REQUIRED.  SIGNED
000480*                     OFF PER Y2K PROJECT CHECKLIST NO. 212.
000490* 99/01/06 JQP  0054  ADD AGC-DEBUG-SWITCH (UPSI-1) FOR EXTRA
000500*                     DISPLAY TRACE DURING THE Y2K REGRESSION
000510*                     RUNS - LEFT IN PER OPS REQUEST.
000520* 01/06/04 JQP  0058  STRUCTURE REPORT ATTRIBUTE LIST NOW STOPS
000530*                     CLEANLY AT COLUMN 88 INSTEAD OF ABENDING
000540*                     ON A 50-ATTRIBUTE OBJECT (PR 01-0092).
000550* 03/10/28 JQP  0061  LAST VALUE WINS ON DUPLICATE OBJECT.ATTR
000560*                     CONFIRMED WITH ENGRG AS INTENDED BEHAVIOR,
000570*                     NOT A BUG - SEE PR 03-0155.  NO CODE CHG.
000571* 04/02/17 JQP  0063  9900 ABEND MESSAGE LITERAL RAN PAST COL 72
000574*                     AND WAS CLIPPED BY THE LISTING PRINTER - NO
000577*                     CLOSING QUOTE.  SHORTENED TO FIT ONE LINE.
000580*----------------------------------------------------------------
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. MIDLAND-3090.
000630 OBJECT-COMPUTER. MIDLAND-3090.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     SWITCH-1 IS AGC-DEBUG-SWITCH
000670         ON STATUS IS AGC-DEBUG-ON
000680         OFF STATUS IS AGC-DEBUG-OFF
000690     CLASS AGC-UPPER-ALPHA IS "A" THRU "Z"
000700     CLASS AGC-OBJECT-BODY-CHAR IS
000710         "A" THRU "Z", "0" THRU "9", "_"
000720     CLASS AGC-WORD-CHAR IS
000730         "A" THRU "Z", "a" THRU "z", "0" THRU "9", "_".
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     COPY "AGCIN.sl".
000780     COPY "AGCITM.sl".
000790     COPY "AGCSRPT.sl".
000800     COPY "AGCERPT.sl".
000810
000820 DATA DIVISION.
000830 FILE SECTION.
000840     COPY "AGCIN.fd".
000850     COPY "AGCITM.fd".
000860     COPY "AGCSRPT.fd".
000870     COPY "AGCERPT.fd".
000880
000890 WORKING-STORAGE SECTION.
000900     COPY "AGCCFG.wrk".
000910     COPY "AGCSTRT.wrk".
000920     COPY "AGCEVTL.wrk".
000930     COPY "AGCCTRT.wrk".
000940     COPY "AGCPARS.wrk".
000950
000960 01  WS-FILE-STATUSES.
000970     05  AGCIN-STATUS            PIC X(02) VALUE "00".
000980     05  AGCITM-STATUS           PIC X(02) VALUE "00".
000990     05  AGCSRPT-STATUS          PIC X(02) VALUE "00".
001000     05  AGCERPT-STATUS          PIC X(02) VALUE "00".
001010     05  FILLER                  PIC X(02).
001020
001030 77  WS-EOF-SW                   PIC X VALUE "N".
001040     88  AGCIN-EOF                   VALUE "Y".
001050
001060*    report work areas - local to this program, not shared.
001070 77  WS-ERPT-PTR                 PIC 9(03) COMP.
001080 77  WS-EVT-LINE-ITEM-CT         PIC 9(02) COMP.
001090 77  WS-RPT-EVT-DISP             PIC ZZ9.
001100 77  WS-RPT-COUNT-DISP           PIC ZZZ9.
001110 77  WS-RPT-ITEM-CT-DISP         PIC ZZZZZ9.
001120 77  WS-RPT-TALLY-DISP           PIC -(7)9.
001130
001140 PROCEDURE DIVISION.
001150
001160 DECLARATIVES.
001162*    three USE procedures, one per I-O mode, rather than one
001164*    catch-all - the abend message then always names the mode
001165*    that was in effect, which is the first thing ops asks for
001166*    when they call the help desk about a blown extract run.
001170 0100-DECL SECTION.
001180     USE AFTER STANDARD ERROR PROCEDURE ON INPUT.
001190 0100-DECL-PARA.
001192*    the only INPUT file in this run is AGCIN - a bad status
001194*    here almost always means the .agc file was not staged by
001196*    the download job, or staged under the wrong DD/logical name.
001200     DISPLAY "AGCXTR-0100 INPUT FILE ERROR - STATUS " AGCIN-STATUS
001210     GO TO 9900-ABEND-BATCH.
001220
001230 0200-DECL SECTION.
001240     USE AFTER STANDARD ERROR PROCEDURE ON OUTPUT.
001250 0200-DECL-PARA.
001252*    covers AGCITM/AGCSRPT/AGCERPT - all three are OUTPUT only,
001254*    so there is no ambiguity worth a per-file message here.
001260     DISPLAY "AGCXTR-0200 OUTPUT FILE ERROR"
001270     GO TO 9900-ABEND-BATCH.
001280
001290 0300-DECL SECTION.
001300     USE AFTER STANDARD ERROR PROCEDURE ON I-O.
001310 0300-DECL-PARA.
001312*    dead code in the strict sense - nothing in this run opens
001314*    a file I-O - but the shop standard requires all three USE
001316*    procedures present in every program, so this one stays.
001320     DISPLAY "AGCXTR-0300 I-O ERROR - NO I-O FILES IN THIS RUN"
001330     GO TO 9900-ABEND-BATCH.
001340 END DECLARATIVES.
001350
001360*----------------------------------------------------------------
001370*    0000 - MAIN LINE.  OPEN, READ THE .AGC FILE TO EOF, DECODE
001380*           AND WRITE THE THREE EXTRACT REPORTS, CLOSE OUT.
001390*----------------------------------------------------------------
001400 0000-MAIN-LOGIC.
001402*    parse pass first, builds the keyed store/structural list/
001404*    attribute tally entirely in working storage; only after
001406*    the whole .agc file has been read does the decode-and-
001408*    report pass begin - none of the three reports can be
001409*    started line-by-line the way the parse itself can.
001410     PERFORM 0010-INITIALIZE-RTN THRU 0010-EXIT
001420     PERFORM 0020-OPEN-FILES-RTN THRU 0020-EXIT
001430     PERFORM 0030-READ-LOOP-RTN THRU 0030-EXIT
001440         UNTIL AGCIN-EOF
001450     PERFORM 0040-WRITE-ITEMS-RTN THRU 0040-EXIT
001460     PERFORM 0600-DECODE-EVENTS THRU 0600-EXIT
001470     PERFORM 0700-WRITE-EVENTS-RPT THRU 0700-EXIT
001480     PERFORM 0800-WRITE-STRUCT-RPT THRU 0800-EXIT
001490     PERFORM 0850-WRITE-TALLY-RPT THRU 0850-EXIT
001500     PERFORM 0070-CLOSE-FILES-RTN THRU 0070-EXIT
001510     STOP RUN.
001520
001530 0010-INITIALIZE-RTN.
001540     MOVE 0 TO WS-TOTAL-LINE-COUNT
001550     MOVE 0 TO WS-TOTAL-ITEM-COUNT
001560     MOVE 0 TO AGCCFG-COUNT
001570     MOVE 0 TO AGCSTRT-COUNT
001580     MOVE 0 TO AGCCTRT-COUNT
001590     MOVE 0 TO AGCEVTL-COUNT
001600     MOVE ALL "*" TO WS-CURRENT-OBJECT
001605*    an all-asterisk value can never equal a real object name
001607*    (R2 restricts the first character to A-Z), so the very
001608*    first extracted item is guaranteed to start a new run.
001610     MOVE "N" TO WITHIN-CFG-DATA-SW
001620     IF AGC-DEBUG-ON
001630         DISPLAY "AGCXTR-0010 DEBUG SWITCH IS ON FOR THIS RUN"
001640     END-IF.
001650 0010-EXIT.
001660     EXIT.
001670
001680 0020-OPEN-FILES-RTN.
001690     OPEN INPUT AGCIN-FILE
001700     OPEN OUTPUT AGCITM-FILE
001710     OPEN OUTPUT AGCSRPT-FILE
001720     OPEN OUTPUT AGCERPT-FILE
001723*    prime the read-ahead loop with the first record before
001724*    0030 is entered, same convention as the legacy extract
001725*    runs this shop has always primed this way.
001730     MOVE "N" TO WS-EOF-SW
001740     PERFORM 0031-READ-AGCIN THRU 0031-EXIT.
001750 0020-EXIT.
001760     EXIT.
001770
001780*    0030 - classic read-ahead loop; the record already sitting
001790*           in AGCIN-REC when this paragraph is entered is the
001800*           one to parse, then the next is read for next time.
001810 0030-READ-LOOP-RTN.
001820     ADD 1 TO WS-TOTAL-LINE-COUNT
001830     PERFORM 0100-PARSE-LINE THRU 0100-PARSE-LINE-EXIT
001840     PERFORM 0031-READ-AGCIN THRU 0031-EXIT.
001850 0030-EXIT.
001860     EXIT.
001870
001880 0031-READ-AGCIN.
001890     READ AGCIN-FILE
001900         AT END
001910             MOVE "Y" TO WS-EOF-SW
001920     END-READ.
001930 0031-EXIT.
001940     EXIT.
001950
001960*    0040 - extract file: one line per keyed-store entry, in
001970*           the order entries were first filed (R3/FILES).
001980 0040-WRITE-ITEMS-RTN.
001990     IF AGCCFG-COUNT = 0
002000         GO TO 0040-EXIT
002010     END-IF
002020     SET AGCCFG-IX TO 1
002030     PERFORM 0041-WRITE-ONE-ITEM THRU 0041-EXIT
002040         UNTIL AGCCFG-IX > AGCCFG-COUNT.
002050 0040-EXIT.
002060     EXIT.
002070
002080 0041-WRITE-ONE-ITEM.
002085*    CFG-OBJECT/CFG-ATTR/CFG-VALUE are qualified here because
002086*    both the working-storage table entry and the AGCITM-REC
002087*    output record use the same field names (AGCCFG.wrk and
002088*    AGCITM.fd) - OF disambiguates which copy is meant.
002090     MOVE SPACES TO AGCITM-REC
002100     MOVE CFG-OBJECT(AGCCFG-IX) TO CFG-OBJECT OF AGCITM-REC
002110     MOVE CFG-ATTR(AGCCFG-IX)   TO CFG-ATTR OF AGCITM-REC
002120     MOVE CFG-VALUE(AGCCFG-IX)  TO CFG-VALUE OF AGCITM-REC
002130     WRITE AGCITM-REC
002140     SET AGCCFG-IX UP BY 1.
002150 0041-EXIT.
002160     EXIT.
002170
002180*----------------------------------------------------------------
002190*    AGC-PARSER (R1 - R5)
002200*----------------------------------------------------------------
002210     COPY "AGCPARS.cpy".
002220
002230*----------------------------------------------------------------
002240*    EVENT-ENABLE-DECODER (R6 - R8)
002250*----------------------------------------------------------------
002260     COPY "AGCEVT.cpy".
002270
002280*----------------------------------------------------------------
002290*    ORDERED-MULTI-COUNTER (R9 - R10)
002300*----------------------------------------------------------------
002310     COPY "AGCCTR.cpy".
002320
002330*----------------------------------------------------------------
002340*    0700 - ENABLED-EVENTS REPORT.
002350*----------------------------------------------------------------
002360 0700-WRITE-EVENTS-RPT.
002365*    header line names the source attribute and echoes its raw
002366*    hex text verbatim, so engineering can always hand-check the
002367*    decode against the mask the controller actually reported.
002370     MOVE SPACES TO ERPT-LINE
002380     STRING "SYSVAR.EVENTENABLE = " DELIMITED BY SIZE
002390             WS-EVT-VALUE DELIMITED BY SPACE
002400         INTO ERPT-LINE
002410     WRITE AGCERPT-REC
002420     IF AGCEVTL-COUNT = 0
002430         MOVE SPACES TO ERPT-LINE
002440         MOVE "NO EVENTS ENABLED" TO ERPT-LINE
002450         WRITE AGCERPT-REC
002460     ELSE
002470         SET AGCEVTL-IX TO 1
002480         PERFORM 0710-WRITE-EVT-LINE THRU 0710-EXIT
002490             UNTIL AGCEVTL-IX > AGCEVTL-COUNT
002500     END-IF
002510     MOVE AGCEVTL-COUNT TO WS-RPT-COUNT-DISP
002520     MOVE SPACES TO ERPT-LINE
002530     STRING "ENABLED EVENT COUNT = " DELIMITED BY SIZE
002540             WS-RPT-COUNT-DISP DELIMITED BY SIZE
002550         INTO ERPT-LINE
002560     WRITE AGCERPT-REC.
002570 0700-EXIT.
002580     EXIT.
002590
002600 0710-WRITE-EVT-LINE.
002605*    packs up to 10 event numbers per print line (WS-EVT-LINE-
002606*    ITEM-CT caps it) - a 16-hex-digit mask can enable up to 64
002607*    events and one per line would run the report past any
002608*    reasonable page count.
002610     MOVE SPACES TO ERPT-LINE
002620     MOVE 1 TO WS-ERPT-PTR
002630     MOVE 0 TO WS-EVT-LINE-ITEM-CT
002640     PERFORM 0711-APPEND-EVT THRU 0711-EXIT
002650         UNTIL AGCEVTL-IX > AGCEVTL-COUNT
002660             OR WS-EVT-LINE-ITEM-CT = 10
002670     WRITE AGCERPT-REC.
002680 0710-EXIT.
002690     EXIT.
002700
002710 0711-APPEND-EVT.
002720     MOVE EVT-NUMBER(AGCEVTL-IX) TO WS-RPT-EVT-DISP
002730     STRING WS-RPT-EVT-DISP DELIMITED BY SIZE
002740             ", " DELIMITED BY SIZE
002750         INTO ERPT-LINE
002760         WITH POINTER WS-ERPT-PTR
002770     ADD 1 TO WS-EVT-LINE-ITEM-CT
002780     SET AGCEVTL-IX UP BY 1.
002790 0711-EXIT.
002800     EXIT.
002810
002820*----------------------------------------------------------------
002830*    0800 - STRUCTURE REPORT (CONTROL BREAK BY OBJECT RUN).
002840*----------------------------------------------------------------
002850 0800-WRITE-STRUCT-RPT.
002855*    one detail line per structural entry - each entry is
002856*    already one contiguous object run (R4), built by AGCPARS
002857*    while the file was being read, so no control-break test is
002858*    needed here; the break already happened at parse time.
002860     IF AGCSTRT-COUNT = 0
002870         GO TO 0800-TOTALS
002880     END-IF
002890     SET AGCSTRT-IX TO 1
002900     PERFORM 0810-WRITE-STRUCT-LINE THRU 0810-EXIT
002910         UNTIL AGCSTRT-IX > AGCSTRT-COUNT.
002920 0800-TOTALS.
002930     MOVE AGCSTRT-COUNT TO WS-RPT-COUNT-DISP
002940     MOVE WS-TOTAL-ITEM-COUNT TO WS-RPT-ITEM-CT-DISP
002950     MOVE SPACES TO AGCSRPT-REC
002960     MOVE "*** TOTALS ***" TO SRPT-OBJECT
002970     STRING WS-RPT-COUNT-DISP DELIMITED BY SIZE
002980             " OBJECT RUNS, " DELIMITED BY SIZE
002990             WS-RPT-ITEM-CT-DISP DELIMITED BY SIZE
003000             " ITEMS EXTRACTED" DELIMITED BY SIZE
003010         INTO SRPT-ATTR-LIST
003020     WRITE AGCSRPT-REC.
003030 0800-EXIT.
003040     EXIT.
003050
003060 0810-WRITE-STRUCT-LINE.
003070     MOVE SPACES TO AGCSRPT-REC
003080     MOVE ST-OBJECT(AGCSTRT-IX) TO SRPT-OBJECT
003090     MOVE ST-ATTR-COUNT(AGCSTRT-IX) TO SRPT-ATTR-COUNT
003100     MOVE 1 TO WS-ERPT-PTR
003110     IF ST-ATTR-COUNT(AGCSTRT-IX) > 0
003120         MOVE 1 TO AGCSTRT-ATTR-IX
003130         PERFORM 0811-APPEND-STRUCT-ATTR THRU 0811-EXIT
003140             UNTIL AGCSTRT-ATTR-IX > ST-ATTR-COUNT(AGCSTRT-IX)
003150     END-IF
003160     WRITE AGCSRPT-REC
003170     SET AGCSTRT-IX UP BY 1.
003180 0810-EXIT.
003190     EXIT.
003200
003210 0811-APPEND-STRUCT-ATTR.
003215*    stop packing names once the print line nears its right
003216*    margin (PR 01-0092) - a 50-attribute object simply gets a
003217*    truncated-looking list rather than blowing the STRING's
003218*    receiving field, which used to abend the whole run.
003220     IF WS-ERPT-PTR < 88
003230         STRING ST-ATTR(AGCSTRT-IX AGCSTRT-ATTR-IX)
003240                 DELIMITED BY SPACE
003250                 " " DELIMITED BY SIZE
003260             INTO SRPT-ATTR-LIST
003270             WITH POINTER WS-ERPT-PTR
003280     END-IF
003290     ADD 1 TO AGCSTRT-ATTR-IX.
003300 0811-EXIT.
003310     EXIT.
003320
003330*----------------------------------------------------------------
003340*    0850 - ATTRIBUTE TALLY REPORT (ASCENDING IDENTITY ORDER).
003350*----------------------------------------------------------------
003360 0850-WRITE-TALLY-RPT.
003365*    demonstrates the ORDERED-MULTI-COUNTER on live data - the
003366*    table was built incrementally, one PERFORM 0900 per item
003367*    extracted, while AGCPARS was still scanning the .agc file;
003368*    by the time this paragraph runs the table is already
003369*    complete and already in ascending identity order (R10).
003370     MOVE SPACES TO AGCSRPT-REC
003380     MOVE "*** ATTRIBUTE TALLY BY OBJECT ***" TO SRPT-ATTR-LIST
003390     WRITE AGCSRPT-REC
003400     IF AGCCTRT-COUNT = 0
003410         GO TO 0850-EXIT
003420     END-IF
003430     SET AGCCTRT-IX TO 1
003440     PERFORM 0860-WRITE-TALLY-LINE THRU 0860-EXIT
003450         UNTIL AGCCTRT-IX > AGCCTRT-COUNT.
003460 0850-EXIT.
003470     EXIT.
003480
003490 0860-WRITE-TALLY-LINE.
003500     MOVE SPACES TO AGCSRPT-REC
003510     MOVE CTR-IDENT(AGCCTRT-IX) TO SRPT-OBJECT
003520     MOVE CTR-COUNT(AGCCTRT-IX) TO WS-RPT-TALLY-DISP
003530     MOVE SPACES TO SRPT-ATTR-LIST
003540     STRING WS-RPT-TALLY-DISP DELIMITED BY SIZE
003550         INTO SRPT-ATTR-LIST
003560     WRITE AGCSRPT-REC
003570     SET AGCCTRT-IX UP BY 1.
003580 0860-EXIT.
003590     EXIT.
003600
003610 0070-CLOSE-FILES-RTN.
003620     CLOSE AGCIN-FILE
003630     CLOSE AGCITM-FILE
003640     CLOSE AGCSRPT-FILE
003650     CLOSE AGCERPT-FILE.
003660 0070-EXIT.
003670     EXIT.
003680
003690*----------------------------------------------------------------
003700*    9900 - FATAL, TABLE CAPACITY EXCEEDED.
003710*----------------------------------------------------------------
003720 9900-ABEND-BATCH.
003730     DISPLAY "AGCXTR-9900 TABLE CAPACITY EXCEEDED"
003740     PERFORM 0070-CLOSE-FILES-RTN THRU 0070-EXIT
003750     MOVE 16 TO RETURN-CODE
003760     STOP RUN.
003770
003780*----------------------------------------------------------------
003790*    9910/9920 - FATAL, REQUIRED EVENTENABLE ELEMENT MISSING
003800*                FROM THE EXTRACTED GCAU DATA (R8).
003810*----------------------------------------------------------------
003820 9910-ABEND-OBJECT-MISSING.
003830     DISPLAY "AGCXTR-9910 REQUIRED OBJECT SYSVAR NOT FOUND"
003840     PERFORM 0070-CLOSE-FILES-RTN THRU 0070-EXIT
003850     MOVE 12 TO RETURN-CODE
003860     STOP RUN.
003870
003880 9920-ABEND-ATTR-MISSING.
003890     DISPLAY "AGCXTR-9920 REQUIRED ATTRIBUTE EVENTENABLE MISSING"
003900     PERFORM 0070-CLOSE-FILES-RTN THRU 0070-EXIT
003910     MOVE 12 TO RETURN-CODE
003920     STOP RUN.
