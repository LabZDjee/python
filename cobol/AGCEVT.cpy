000010*---------------------------------------------------------------
000020* AGCEVT.cpy  -  EVENT-ENABLE-DECODER procedure logic.  COPYd
000030*                into AGCXTR at the 0600 level.  Looks up
000040*                SYSVAR.EventEnable in the keyed store built by
000050*                AGCPARS and decodes its hex text into the
000060*                ascending list of enabled event numbers.
000070*
000080*    CHANGE LOG
000090*    83/04/02 DCT  ORIGINAL CODING - REPLACES MANUAL EVENT
000100*                  ENABLE WORKSHEET FORMERLY KEYED BY OPS.
000110*    89/09/18 RWH  DIGIT TABLE LOOKUP REPLACES BINARY DIVIDE
000120*                  LOOP - AVOIDS OVERFLOW ON 16-DIGIT MASK.
000130*    04/02/17 JQP  0622/0623 PERFORM-THRU TARGET AND SUBSCRIPTED
000140*                  IF CONDITION BOTH RAN PAST COL 72 AND WERE
000150*                  CLIPPED ON LISTING.  RESTORED, SPLIT TO FIT.
000160*---------------------------------------------------------------
000170*    0600 - locate SYSVAR.EventEnable; abend with a named
000180*           diagnostic if the object or the attribute is
000190*           missing from the keyed store (R8).  Two separate
000200*           abends, not one, because engineering wants to know
000210*           at a glance whether the whole SYSVAR object is
000220*           absent from the .agc file or just the one attribute
000230*           (a common symptom of a firmware rev that renamed it).
000240 0600-DECODE-EVENTS.
000250     MOVE "N" TO WS-SYSVAR-FOUND-SW
000260     MOVE "N" TO WS-EVT-ATTR-FOUND-SW
000270     MOVE SPACES TO WS-EVT-VALUE
000280     MOVE 0 TO AGCEVTL-COUNT
000290*    nothing at all was filed by AGCPARS - no point scanning an
000300*    empty keyed store, straight to the missing-object abend.
000310     IF AGCCFG-COUNT = 0
000320         GO TO 9910-ABEND-OBJECT-MISSING
000330     END-IF
000340     SET AGCCFG-IX TO 1
000350     PERFORM 0610-SCAN-SYSVAR THRU 0610-SCAN-SYSVAR-EXIT
000360         UNTIL AGCCFG-IX > AGCCFG-COUNT
000370     IF WS-SYSVAR-FOUND-SW NOT = "Y"
000380         GO TO 9910-ABEND-OBJECT-MISSING
000390     END-IF
000400     IF WS-EVT-ATTR-FOUND-SW NOT = "Y"
000410         GO TO 9920-ABEND-ATTR-MISSING
000420     END-IF
000430     PERFORM 0620-HEX-TO-EVENTS THRU 0620-EXIT.
000440 0600-EXIT.
000450     EXIT.
000460
000470*    linear scan of the keyed store for the SYSVAR object and
000480*    its EventEnable attribute; the store is small (REQ 4417 -
000490*    50 attrs times 500 objects, worst case) so there is no
000500*    benefit to anything fancier than walking it end to end.
000510 0610-SCAN-SYSVAR.
000520     IF CFG-OBJECT(AGCCFG-IX) = "SYSVAR"
000530         MOVE "Y" TO WS-SYSVAR-FOUND-SW
000540         IF CFG-ATTR(AGCCFG-IX) = "EventEnable"
000550             MOVE "Y" TO WS-EVT-ATTR-FOUND-SW
000560             MOVE CFG-VALUE(AGCCFG-IX) TO WS-EVT-VALUE
000570         END-IF
000580     END-IF
000590     SET AGCCFG-IX UP BY 1.
000600 0610-SCAN-SYSVAR-EXIT.
000610     EXIT.
000620
000630*    0620 - hex text, up to 16 digits, case-insensitive (R6).
000640*           each digit is looked up in HEX-CHAR-TABLE to get
000650*           its table position, the same position in HEX-
000660*           NIBBLE-TABLE gives its 4 enable bits low-bit
000670*           first, so the decode naturally runs low-order
000680*           digit first / low-order bit first and the result
000690*           list comes out already ascending (R7).
000700 0620-HEX-TO-EVENTS.
000710*    fold lower-case hex digits to upper before the table lookup
000720*    - HEX-CHAR-TABLE-DATA only carries the upper-case alphabet.
000730     INSPECT WS-EVT-VALUE CONVERTING
000740         "abcdef" TO "ABCDEF"
000750     MOVE SPACES TO WS-HEX-TEXT-AREA
000760     MOVE WS-EVT-VALUE(1:16) TO WS-HEX-TEXT
000770     MOVE 0 TO WS-HEX-DIGIT-COUNT
000780     MOVE 1 TO WS-HEX-DIGIT-IX
000790     MOVE "N" TO WS-LEN-SCAN-DONE-SW
000800*    find how many of the 16 hex-text positions are actually
000810*    digits - a mask shorter than 16 hex characters is padded
000820*    with trailing blanks, not zeros, by the firmware download.
000830     PERFORM 0621-SCAN-HEX-LEN THRU 0621-SCAN-HEX-LEN-EXIT
000840         UNTIL WS-LEN-SCAN-DONE-SW = "Y"
000850     MOVE 0 TO AGCEVTL-COUNT
000860     MOVE 1 TO WS-HEX-DIGIT-IX
000870*    0622 is driven once per digit, left to right across the
000880*    text, but see 0622's own comment for how the RIGHT-to-left
000890*    numbering of event groups is recovered from that.
000900     PERFORM 0622-DECODE-ONE-DIGIT THRU 0622-DECODE-ONE-DIGIT-EXIT
000910         UNTIL WS-HEX-DIGIT-IX > WS-HEX-DIGIT-COUNT.
000920 0620-EXIT.
000930     EXIT.
000940
000950*    length scan stops at the first trailing blank (or column
000960*    16, the field width) - same pattern as the object/attr
000970*    length scans in AGCPARS.cpy's 0131/0132.
000980 0621-SCAN-HEX-LEN.
000990     IF WS-HEX-DIGIT-IX > 16
001000         MOVE "Y" TO WS-LEN-SCAN-DONE-SW
001010     ELSE
001020         IF WS-HEX-CHAR(WS-HEX-DIGIT-IX) = SPACE
001030             MOVE "Y" TO WS-LEN-SCAN-DONE-SW
001040         ELSE
001050             MOVE WS-HEX-DIGIT-IX TO WS-HEX-DIGIT-COUNT
001060             ADD 1 TO WS-HEX-DIGIT-IX
001070         END-IF
001080     END-IF.
001090 0621-SCAN-HEX-LEN-EXIT.
001100     EXIT.
001110
001120*    digit position WS-HEX-DIGIT-IX counts from the RIGHT of
001130*    the hex text (1 = least-significant digit = events 1-4);
001140*    WS-HEX-CHAR-IX below converts that to the LEFT-to-right
001150*    subscript 0623 actually needs against WS-HEX-CHAR.  This
001160*    is the whole trick that keeps the output list ascending
001170*    without a separate sort step (R7).
001180 0622-DECODE-ONE-DIGIT.
001190     COMPUTE WS-HEX-CHAR-IX =
001200         WS-HEX-DIGIT-COUNT - WS-HEX-DIGIT-IX + 1
001210     MOVE "N" TO WS-HEX-DIGIT-FOUND-SW
001220     MOVE 1 TO WS-HEX-TABLE-IX
001230*    0623 walks HEX-CHAR-TABLE looking for this digit; it always
001240*    finds one because 0621 only counted positions that passed
001250*    through WS-HEX-CHAR, and every character value the firmware
001260*    writes there is one of the 16 table entries.
001270     PERFORM 0623-FIND-HEX-CHAR THRU 0623-FIND-HEX-CHAR-EXIT
001280         UNTIL WS-HEX-TABLE-IX > 16 OR WS-HEX-DIGIT-FOUND-SW = "Y"
001290     IF WS-HEX-DIGIT-FOUND-SW = "Y"
001300*        HEX-NIBBLE-ENTRY at the SAME table position as the
001310*        matched character is this digit's 4-bit enable pattern,
001320*        low-order bit first - see AGCEVTL.wrk for the table.
001330         MOVE HEX-NIBBLE-ENTRY(WS-HEX-TABLE-IX) TO WS-NIBBLE-BITS
001340         COMPUTE WS-EVT-BASE-NUMBER = (WS-HEX-DIGIT-IX - 1) * 4
001350         MOVE 1 TO WS-NIBBLE-BIT-IX
001360*        0624 tests each of the 4 bits in turn and files the
001370*        corresponding event number when it is on.
001375         PERFORM 0624-TEST-NIBBLE-BIT
001380             THRU 0624-TEST-NIBBLE-BIT-EXIT
001390             UNTIL WS-NIBBLE-BIT-IX > 4
001400     END-IF
001410     ADD 1 TO WS-HEX-DIGIT-IX.
001420 0622-DECODE-ONE-DIGIT-EXIT.
001430     EXIT.
001440
001450*    linear scan of the 16-entry hex character table; stops as
001460*    soon as a match is found, which is always before the table
001470*    runs out since WS-HEX-CHAR is always one of "0"-"9"/"A"-"F".
001480 0623-FIND-HEX-CHAR.
001490     IF HEX-CHAR-ENTRY(WS-HEX-TABLE-IX) =
001500         WS-HEX-CHAR(WS-HEX-CHAR-IX)
001510         MOVE "Y" TO WS-HEX-DIGIT-FOUND-SW
001520     ELSE
001530         ADD 1 TO WS-HEX-TABLE-IX
001540     END-IF.
001550 0623-FIND-HEX-CHAR-EXIT.
001560     EXIT.
001570
001580*    0624 - one bit of a digit's 4-bit nibble.  An "on" bit
001590*           files an entry into AGCEVTL-TABLE; WS-EVT-BASE-
001600*           NUMBER plus the bit position (1-4) gives the actual
001610*           event number (R7).  Scanning bit 1 thru 4 in order
001620*           is what makes each digit's own 4 events come out
001630*           ascending; 0622 already drove the digit loop so
001640*           that successive digits are ascending too.
001650 0624-TEST-NIBBLE-BIT.
001660     IF WS-NIBBLE-BITS(WS-NIBBLE-BIT-IX:1) = "1"
001670         IF AGCEVTL-COUNT < 64
001680             ADD 1 TO AGCEVTL-COUNT
001690             SET AGCEVTL-IX TO AGCEVTL-COUNT
001700             COMPUTE EVT-NUMBER(AGCEVTL-IX) =
001710                 WS-EVT-BASE-NUMBER + WS-NIBBLE-BIT-IX
001720         END-IF
001730     END-IF
001740     ADD 1 TO WS-NIBBLE-BIT-IX.
001750 0624-TEST-NIBBLE-BIT-EXIT.
001760     EXIT.
